000100****************************************************************  00000100
000200*    EQTPOSN  --  EQUITRACK NET POSITION RECORD                  CL*01
000300*    ONE ENTRY PER SECURITY CODE WITH A NON-ZERO NET QUANTITY.    CL*01
000400*    FIXED 20 BYTES.  PULLED IN TWICE, SAME AS EQTTRADE:          CL*01
000500*        COPY EQTPOSN REPLACING ==:TAG:== BY ==POS-FD==.          CL*01
000600*        COPY EQTPOSN REPLACING ==:TAG:== BY ==POS-WS==.          CL*01
000610*            (SCRATCH BUILD AREA -- SEE EQTPOS1 370-xxxx)         CL*01
000620*    04/15/02  RKP  TKT-1203  DROPPED QUANTITY-X HEX/ALPHA VIEW   CL*03
000630*    REDEFINES -- NO PARAGRAPH EVER REFERENCED IT.                CL*03
000700****************************************************************  00000700
000800 01  :TAG:-RECORD.                                                00000800
000900     05  :TAG:-SECURITY-CODE         PIC X(10).                   00000900
001000     05  :TAG:-QUANTITY              PIC S9(09)                   00001000
001100                     SIGN IS LEADING SEPARATE CHARACTER.          00001100
