000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EQTPOS1                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL TRANSACTION FILE OF TRADE EVENTS (INSERT,    00000900
001000* UPDATE, CANCEL) AND MAINTAINS TWO WORKING-STORAGE TABLES --     00001000
001100* A TRADE REGISTER KEYED BY TRADE-ID, AND A NET POSITION TABLE    00001100
001200* KEYED BY SECURITY-CODE.  WRITES THE FINAL TRADE REGISTER,       00001200
001300* THE NET POSITION FILE, AND A PRINTED POSITION REPORT WITH       00001300
001400* CONTROL TOTALS.                                                 00001400
001500*                                                                 00001500
001600* PRODUCTION POSITION-KEEPING RUN FOR THE EQUITRACK NIGHTLY BATCH.00001600
001700*                                                                 00001700
001800* A TRANSACTION FILE OPEN FAILURE ABORTS THE STEP, RETURN-CODE 16.00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* Transaction file record layout -- see COPY EQTTRAN.             00002100
002200*     TRANSACTION-ID TRADE-ID VERSION SECURITY-CODE QUANTITY      00002200
002300*     ACTION(INSERT/UPDATE/CANCEL) SIDE(BUY/SELL)                 00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*    CHANGE LOG                                                   CL*01
002700*    ----------                                                   CL*01
002800*    04/02/94  DWS  TKT-0210  ORIGINAL (SAM1) CUSTOMER FILE        CL*01
002900*                             UPDATE LAB PROGRAM.                 CL*01
003000*    11/13/98  MWT  TKT-0944  Y2K REVIEW.  CURRENT-YEAR/RPT-YY     CL*01
003100*                             ARE 2-DIGIT WINDOWED FIELDS; NO      CL*01
003200*                             CENTURY ARITHMETIC IS PERFORMED      CL*01
003300*                             ON THEM, SO NO CHANGE REQUIRED.      CL*01
003400*    02/18/02  RKP  TKT-1180  REBUILT AS EQTPOS1 FOR THE           CL*02
003500*                             EQUITRACK EQUITY POSITION-KEEPING    CL*02
003600*                             PROJECT.  TRANSACTION/CUSTOMER      CL*02
003700*                             RECORDS REPLACED BY TRANSACTION/     CL*02
003800*                             TRADE/POSITION RECORDS; ADD/DELETE/  CL*02
003900*                             UPDATE COMMAND LANGUAGE REPLACED BY  CL*02
004000*                             INSERT/UPDATE/CANCEL TRADE ACTIONS.  CL*02
004100*    03/07/02  RKP  TKT-1181  ADDED DUPLICATE TRANSACTION-ID       CL*02
004200*                             REJECTION (160-CHECK-DUPLICATE-ID).  CL*02
004300*    03/21/02  RKP  TKT-1190  ADDED ZERO-POSITION PURGE            CL*02
004400*                             (400-PURGE-ZERO-POSITIONS) AND       CL*02
004500*                             OUTPUT SORT BY CALL TO EQTSRTK       CL*02
004600*                             (500-SORT-OUTPUT-TABLES).            CL*02
004610*    04/15/02  RKP  TKT-1203  REMOVED SPECIAL-NAMES (TOP-OF-FORM, CL*03
004620*    C01 TOP-OF-FORM, ALPHA-ONLY, UPSI-0 RERUN SWITCH) --         CL*03
004630*    NEVER REFERENCED, AND NOT A CONVENTION THIS SHOP USES.       CL*03
004640*    WIRED THE EQTTRADE/EQTPOSN WS SCRATCH-BUILD FIELDS           CL*03
004650*    (TRD-WS-*, POS-WS-*) INTO 310/320/370 SO THEY ARE            CL*03
004660*    ACTUALLY USED, AND DROPPED THE UNUSED HEX-VIEW               CL*03
004670*    REDEFINES ON TRADE-ID AND QUANTITY IN THOSE COPYBOOKS.       CL*03
004700***************************************************************** 00004700
004800 IDENTIFICATION DIVISION.                                         00004800
004900 PROGRAM-ID.     EQTPOS1.                                         00004900
005000 AUTHOR.         R K PATEL.                                       00005000
005100 INSTALLATION.   EQUITRACK SYSTEMS GROUP.                         00005100
005200 DATE-WRITTEN.   04/02/94.                                        00005200
005300 DATE-COMPILED.                                                   00005300
005400 SECURITY.       NON-CONFIDENTIAL.                                00005400
005500                                                                  00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER. IBM-390.                                        00005800
005900 OBJECT-COMPUTER. IBM-390.                                        00005900
006400                                                                  00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700                                                                  00006700
006800     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00007100
007200                                                                  00007200
007300     SELECT POSITION-FILE   ASSIGN TO POSNFILE                    00007300
007400         ORGANIZATION IS LINE SEQUENTIAL                          00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS  IS  WS-POSNFILE-STATUS.                     00007600
007700                                                                  00007700
007800     SELECT TRADE-FILE      ASSIGN TO TRADFILE                    00007800
007900         ORGANIZATION IS LINE SEQUENTIAL                          00007900
008000         ACCESS IS SEQUENTIAL                                     00008000
008100         FILE STATUS  IS  WS-TRADFILE-STATUS.                     00008100
008200                                                                  00008200
008300     SELECT REPORT-FILE     ASSIGN TO RPTFILE                     00008300
008400         FILE STATUS  IS  WS-RPTFILE-STATUS.                      00008400
008500                                                                  00008500
008600***************************************************************** 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900                                                                  00008900
009000 FD  TRANSACTION-FILE                                             00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY EQTTRAN.                                                    00009200
009300                                                                  00009300
009400 FD  TRADE-FILE                                                   00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY EQTTRADE REPLACING ==:TAG:== BY ==TRD-FD==.                 00009600
009700                                                                  00009700
009800 FD  POSITION-FILE                                                00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY EQTPOSN REPLACING ==:TAG:== BY ==POS-FD==.                  00010000
010100                                                                  00010100
010200 FD  REPORT-FILE                                                  00010200
010300     RECORDING MODE IS F.                                         00010300
010400 01  REPORT-RECORD              PIC X(132).                       00010400
010500                                                                  00010500
010600***************************************************************** 00010600
010700 WORKING-STORAGE SECTION.                                         00010700
010800***************************************************************** 00010800
010900*                                                                 00010900
011000 01  SYSTEM-DATE-AND-TIME.                                        00011000
011100     05  CURRENT-DATE.                                            00011100
011200         10  CURRENT-YEAR            PIC 9(2).                    00011200
011300         10  CURRENT-MONTH           PIC 9(2).                    00011300
011400         10  CURRENT-DAY             PIC 9(2).                    00011400
011500     05  CURRENT-TIME.                                            00011500
011600         10  CURRENT-HOUR            PIC 9(2).                    00011600
011700         10  CURRENT-MINUTE          PIC 9(2).                    00011700
011800         10  CURRENT-SECOND          PIC 9(2).                    00011800
011900         10  CURRENT-HNDSEC          PIC 9(2).                    00011900
012000 01  SYSTEM-DATE-TIME-N REDEFINES SYSTEM-DATE-AND-TIME PIC 9(14). 00012000
012100*                                                                 00012100
012200 01  WS-LAST-FILE-STATUS         PIC X(02) VALUE SPACES.          00012200
012300 01  WS-LAST-FILE-STATUS-N REDEFINES WS-LAST-FILE-STATUS PIC 99.  00012300
012400*                                                                 00012400
012500 01  WS-FILE-STATUSES.                                            00012500
012600     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00012600
012700     05  WS-POSNFILE-STATUS      PIC X(2)  VALUE SPACES.          00012700
012800     05  WS-TRADFILE-STATUS      PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.          00012900
013000     05  FILLER                  PIC X(04) VALUE SPACES.         00013000
013100*                                                                 00013100
013200 01  WS-SWITCHES.                                                00013200
013300     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00013300
013400         88  EQT-TRAN-EOF-YES        VALUE 'Y'.                   00013400
013500     05  WS-TRAN-VALID           PIC X     VALUE 'N'.             00013500
013600         88  EQT-TRAN-IS-VALID        VALUE 'Y'.                  00013600
013700     05  WS-TRD-FOUND            PIC X     VALUE 'N'.             00013700
013800         88  EQT-TRD-FOUND            VALUE 'Y'.                  00013800
013900     05  WS-POS-FOUND            PIC X     VALUE 'N'.             00013900
014000         88  EQT-POS-FOUND            VALUE 'Y'.                  00014000
014100     05  WS-DUP-FOUND            PIC X     VALUE 'N'.             00014100
014200         88  EQT-DUP-FOUND            VALUE 'Y'.                  00014200
014400     05  FILLER                  PIC X(04) VALUE SPACES.         00014400
014500*                                                                 00014500
014600 01  WS-SUBSCRIPTS.                                               00014600
014700     05  WS-ACC-IDX              PIC S9(08) COMP VALUE 0.         00014700
014800     05  WS-TRD-IDX              PIC S9(08) COMP VALUE 0.         00014800
014900     05  WS-POS-IDX              PIC S9(08) COMP VALUE 0.         00014900
015000     05  WS-SCAN-IDX             PIC S9(08) COMP VALUE 0.         00015000
015100     05  WS-KEEP-IDX             PIC S9(08) COMP VALUE 0.         00015100
015200     05  WS-POS-COUNT-SAVE       PIC S9(08) COMP VALUE 0.         00015200
015300     05  FILLER                  PIC X(04) VALUE SPACES.         00015300
015400*                                                                 00015400
015500 01  WS-SEARCH-SECURITY          PIC X(10) VALUE SPACES.          00015500
015600 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.          00015600
015700*                                                                 00015700
015800 77  WS-ACC-TRAN-COUNT           PIC S9(08) COMP VALUE 0.         00015800
015900 77  WS-TRD-COUNT                PIC S9(08) COMP VALUE 0.         00015900
016000 77  WS-POS-COUNT                PIC S9(08) COMP VALUE 0.         00016000
016100*                                                                 00016100
016200***************************************************************** 00016200
016300*    CONTROL TOTALS -- ALSO REDEFINED AS A TABLE OF 5 COUNTERS    CL*02
016400*    SO 850-REPORT-TRAN-STATS CAN WALK THEM FOR THE CONSOLE DUMP. CL*02
016500***************************************************************** 00016500
016600 01  EQT-CONTROL-TOTALS.                                          00016600
016700     05  NUM-TRAN-READ           PIC S9(09) COMP VALUE 0.         00016700
016800     05  NUM-TRAN-ACCEPTED       PIC S9(09) COMP VALUE 0.         00016800
016900     05  NUM-TRAN-REJECTED       PIC S9(09) COMP VALUE 0.         00016900
017000     05  NUM-TRD-HELD            PIC S9(09) COMP VALUE 0.         00017000
017100     05  NUM-POS-WRITTEN         PIC S9(09) COMP VALUE 0.         00017100
017200 01  EQT-CONTROL-TOTALS-TBL REDEFINES EQT-CONTROL-TOTALS.         00017200
017300     05  EQT-TOTALS-ARRAY        PIC S9(09) COMP OCCURS 5 TIMES.  00017300
017400*                                                                 00017400
017500***************************************************************** 00017500
017600*    ACCEPTED-TRANSACTION TABLE -- STAGED HERE DURING 1XX-PARAS,  00017600
017700*    SORTED BY CALL TO EQTSRTK (200-SORT-ACCEPTED-TRANS), THEN    00017700
017800*    WALKED ONCE BY 300-APPLY-TRANSACTIONS.  TRADE-ID/VERSION     00017800
017900*    LEAD THE ENTRY SO THE GENERIC STRING SORT ORDERS ON THEM.    00017900
018000***************************************************************** 00018000
018100 01  WS-ACC-TRAN-TABLE.                                           00018100
018200     05  WS-ACC-TRAN-ENTRY OCCURS 1 TO 5000 TIMES                 00018200
018300                 DEPENDING ON WS-ACC-TRAN-COUNT.                  00018300
018400         10  ACC-TRADE-ID            PIC 9(10).                   00018400
018500         10  ACC-VERSION             PIC 9(04).                   00018500
018600         10  ACC-TRANSACTION-ID      PIC 9(10).                   00018600
018700         10  ACC-SECURITY-CODE       PIC X(10).                   00018700
018800         10  ACC-QUANTITY            PIC 9(09).                   00018800
018900         10  ACC-ACTION              PIC X(06).                   00018900
019000             88  ACC-ACTION-INSERT       VALUE 'INSERT'.          00019000
019100             88  ACC-ACTION-UPDATE       VALUE 'UPDATE'.          00019100
019200             88  ACC-ACTION-CANCEL       VALUE 'CANCEL'.          00019200
019300         10  ACC-SIDE                PIC X(04).                  00019300
019400             88  ACC-SIDE-BUY             VALUE 'BUY '.           00019400
019500             88  ACC-SIDE-SELL            VALUE 'SELL'.           00019500
019600         10  FILLER                  PIC X(27) VALUE SPACES.      00019600
019700*                                                                 00019700
019800***************************************************************** 00019800
019900*    TRADE REGISTER TABLE -- ONE ENTRY PER DISTINCT TRADE-ID.     00019900
020000*    CANCELLED TRADES STAY IN THE TABLE (CANCELLED-FLAG = 'Y')    00020000
020100*    SO THE REGISTER COUNT REFLECTS ALL TRADES EVER INSERTED.     00020100
020200***************************************************************** 00020200
020300 01  WS-TRD-TABLE.                                                00020300
020400     05  WS-TRD-ENTRY OCCURS 1 TO 3000 TIMES                      00020400
020500                 DEPENDING ON WS-TRD-COUNT.                       00020500
020600         10  TRD-TRADE-ID            PIC 9(10).                   00020600
020700         10  TRD-CURRENT-VERSION     PIC 9(04).                   00020700
020800         10  TRD-SECURITY-CODE       PIC X(10).                   00020800
020900         10  TRD-QUANTITY            PIC 9(09).                   00020900
021000         10  TRD-SIDE                PIC X(04).                  00021000
021100             88  TRD-SIDE-BUY             VALUE 'BUY '.           00021100
021200             88  TRD-SIDE-SELL            VALUE 'SELL'.           00021200
021300         10  TRD-CANCELLED-FLAG      PIC X(01).                  00021300
021400             88  TRD-IS-CANCELLED         VALUE 'Y'.              00021400
021500             88  TRD-IS-ACTIVE             VALUE 'N'.             00021500
021600         10  FILLER                  PIC X(42) VALUE SPACES.      00021600
021700*                                                                 00021700
021800***************************************************************** 00021800
021900*    NET POSITION TABLE -- ONE ENTRY PER SECURITY-CODE TOUCHED.   00021900
022000*    CREATED AT ZERO THE FIRST TIME A TRADE IMPACT TOUCHES IT,    00022000
022100*    PURGED WHEN BACK TO ZERO BY 400-PURGE-ZERO-POSITIONS.        00022100
022200***************************************************************** 00022200
022300 01  WS-POS-TABLE.                                                00022300
022400     05  WS-POS-ENTRY OCCURS 1 TO 3000 TIMES                      00022400
022500                 DEPENDING ON WS-POS-COUNT.                       00022500
022600         10  POS-SECURITY-CODE       PIC X(10).                   00022600
022700         10  POS-QUANTITY            PIC S9(09)                   00022700
022800                     SIGN IS LEADING SEPARATE CHARACTER.          00022800
022900         10  FILLER                  PIC X(60) VALUE SPACES.      00022900
023000*                                                                 00023000
023100***************************************************************** 00023100
023200*    SCRATCH BUILD AREAS -- ASSEMBLED FROM A TRANSACTION BEFORE   CL*02
023300*    BEING MOVED FIELD-BY-FIELD INTO A TABLE SLOT.  SAME DUAL-USE CL*02
023400*    COPYBOOK IDIOM THIS SHOP USES FOR THE CUSTOMER MASTER.       CL*02
023500***************************************************************** 00023500
023600 COPY EQTTRADE REPLACING ==:TAG:== BY ==TRD-WS==.                 00023600
023700 COPY EQTPOSN  REPLACING ==:TAG:== BY ==POS-WS==.                 00023700
023800*                                                                 00023800
023900****************************************************************** 00023900
024000*        *******************                                      00024000
024100*            report lines                                         00024100
024200*        *******************                                      00024200
024300****************************************************************** 00024300
024400 01  RPT-HEADER1.                                                 00024400
024500     05  FILLER                     PIC X(38)                     00024500
024600               VALUE 'EQUITRACK POSITION REPORT       DATE:'.     00024600
024700     05  RPT-MM                     PIC 99.                       00024700
024800     05  FILLER                     PIC X     VALUE '/'.          00024800
024900     05  RPT-DD                     PIC 99.                       00024900
025000     05  FILLER                     PIC X     VALUE '/'.          00025000
025100     05  RPT-YY                     PIC 99.                       00025100
025200     05  FILLER                     PIC X(20)                     00025200
025300                    VALUE ' (MM/DD/YY)   TIME: '.                 00025300
025400     05  RPT-HH                     PIC 99.                       00025400
025500     05  FILLER                     PIC X     VALUE ':'.          00025500
025600     05  RPT-MIN                    PIC 99.                       00025600
025700     05  FILLER                     PIC X     VALUE ':'.          00025700
025800     05  RPT-SS                     PIC 99.                       00025800
025900     05  FILLER                     PIC X(53) VALUE SPACES.       00025900
026000 01  RPT-COLUMN-HDR.                                               00026000
026100     05  FILLER                     PIC X(08) VALUE 'SECURITY'.   00026100
026200     05  FILLER                     PIC X(06) VALUE SPACES.       00026200
026300     05  FILLER                     PIC X(12) VALUE                00026300
026400                    'NET QUANTITY'.                                00026400
026500     05  FILLER                     PIC X(106) VALUE SPACES.      00026500
026600 01  RPT-POSN-DETAIL.                                              00026600
026700     05  RPT-SECURITY-CODE          PIC X(10).                     00026700
026800     05  FILLER                     PIC X(08) VALUE SPACES.        00026800
026900     05  RPT-NET-QUANTITY           PIC -(9)9.                     00026900
027000     05  FILLER                     PIC X(104) VALUE SPACES.       00027000
027100 01  RPT-ERR-DETAIL.                                                00027100
027200     05  FILLER                     PIC X(26) VALUE                 00027200
027300                    'TRANSACTION REJECTED. ID='.                    00027300
027400     05  RPT-ERR-TRANS-ID           PIC 9(10).                      00027400
027500     05  FILLER                     PIC X(10) VALUE SPACES.         00027500
027600     05  RPT-ERR-REASON             PIC X(40).                      00027600
027700     05  FILLER                     PIC X(46) VALUE SPACES.         00027700
027800 01  RPT-TOTALS-HDR.                                                00027800
027900     05  FILLER                     PIC X(20)                      00027900
028000                    VALUE 'CONTROL TOTALS:'.                       00028000
028100     05  FILLER                     PIC X(112) VALUE SPACES.       00028100
028200 01  RPT-TOTAL-LINE.                                                00028200
028300     05  RPT-TOTAL-LABEL            PIC X(40) VALUE SPACES.        00028300
028400     05  RPT-TOTAL-VALUE            PIC ZZZ,ZZZ,ZZ9.               00028400
028500     05  FILLER                     PIC X(81) VALUE SPACES.        00028500
028600*                                                                  00028600
028900                                                                   00028900
029000***************************************************************** 00029000
029100 PROCEDURE DIVISION.                                               00029100
029200***************************************************************** 00029200
029300                                                                   00029300
029400 000-MAIN-CONTROL.                                                00029400
029500     ACCEPT CURRENT-DATE FROM DATE.                                00029500
029600     ACCEPT CURRENT-TIME FROM TIME.                                00029600
029700     DISPLAY 'EQTPOS1 STARTED DATE = ' CURRENT-MONTH '/'           00029700
029800            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.           00029800
029900     DISPLAY '              TIME = ' CURRENT-HOUR ':'              00029900
030000            CURRENT-MINUTE ':' CURRENT-SECOND.                     00030000
030100                                                                   00030100
030200     PERFORM 700-OPEN-FILES.                                       00030200
030300     PERFORM 800-INIT-REPORT.                                      00030300
030400                                                                   00030400
030500     PERFORM 100-READ-AND-VALIDATE-TRANS                           00030500
030600             UNTIL EQT-TRAN-EOF-YES.                               00030600
030700                                                                   00030700
030800     PERFORM 200-SORT-ACCEPTED-TRANS.                              00030800
030900                                                                   00030900
031000     PERFORM 300-APPLY-TRANSACTIONS                                00031000
031100             VARYING WS-ACC-IDX FROM 1 BY 1                        00031100
031200             UNTIL WS-ACC-IDX > WS-ACC-TRAN-COUNT.                 00031200
031300                                                                   00031300
031400     PERFORM 400-PURGE-ZERO-POSITIONS.                             00031400
031500     PERFORM 500-SORT-OUTPUT-TABLES.                               00031500
031600                                                                   00031600
031700     MOVE WS-TRD-COUNT  TO NUM-TRD-HELD.                           00031700
031800     MOVE WS-POS-COUNT  TO NUM-POS-WRITTEN.                        00031800
031900                                                                   00031900
032000     PERFORM 600-WRITE-POSITION-FILE.                              00032000
032100     PERFORM 650-WRITE-TRADE-FILE.                                 00032100
032200     PERFORM 850-REPORT-TRAN-STATS.                                00032200
032300     PERFORM 790-CLOSE-FILES.                                      00032300
032400                                                                   00032400
032500     GOBACK.                                                       00032500
032600*                                                                  00032600
032700***************************************************************** 00032700
032800 100-READ-AND-VALIDATE-TRANS.                                      00032800
032900***************************************************************** 00032900
033000                                                                   00033000
033100     PERFORM 110-READ-TRANSACTION-FILE.                            00033100
033200     IF NOT EQT-TRAN-EOF-YES                                       00033200
033300         ADD 1 TO NUM-TRAN-READ                                    00033300
033400         PERFORM 150-VALIDATE-TRANSACTION                          00033400
033500         IF WS-TRAN-VALID = 'Y'                                    00033500
033600             PERFORM 170-STAGE-ACCEPTED-TRAN                       00033600
033700         ELSE                                                      00033700
033800             PERFORM 180-REJECT-TRANSACTION                        00033800
033900         END-IF                                                    00033900
034000     END-IF.                                                       00034000
034100*                                                                  00034100
034200 110-READ-TRANSACTION-FILE.                                        00034200
034300                                                                   00034300
034400     READ TRANSACTION-FILE                                        00034400
034500         AT END MOVE 'Y' TO WS-TRAN-EOF                            00034500
034600     END-READ.                                                    00034600
034700*                                                                  00034700
034800***************************************************************** 00034800
034900 150-VALIDATE-TRANSACTION.                                        00034900
035000***************************************************************** 00035000
035100                                                                   00035100
035200     MOVE 'Y' TO WS-TRAN-VALID.                                    00035200
035300     MOVE SPACES TO WS-REJECT-REASON.                              00035300
035400                                                                   00035400
035500     IF EQT-TRAN-TRANSACTION-ID = 0                                00035500
035600         MOVE 'N' TO WS-TRAN-VALID                                 00035600
035700         MOVE 'INVALID TRANSACTION-ID' TO WS-REJECT-REASON         00035700
035800     END-IF.                                                       00035800
035900                                                                   00035900
036000     IF WS-TRAN-VALID = 'Y' AND EQT-TRAN-TRADE-ID = 0               00036000
036100         MOVE 'N' TO WS-TRAN-VALID                                 00036100
036200         MOVE 'INVALID TRADE-ID' TO WS-REJECT-REASON                00036200
036300     END-IF.                                                       00036300
036400                                                                   00036400
036500     IF WS-TRAN-VALID = 'Y' AND EQT-TRAN-VERSION = 0                00036500
036600         MOVE 'N' TO WS-TRAN-VALID                                 00036600
036700         MOVE 'INVALID VERSION' TO WS-REJECT-REASON                 00036700
036800     END-IF.                                                       00036800
036900                                                                   00036900
037000     IF WS-TRAN-VALID = 'Y' AND EQT-TRAN-SECURITY-CODE = SPACES     00037000
037100         MOVE 'N' TO WS-TRAN-VALID                                 00037100
037200         MOVE 'SECURITY-CODE IS BLANK' TO WS-REJECT-REASON          00037200
037300     END-IF.                                                       00037300
037400                                                                   00037400
037500     IF WS-TRAN-VALID = 'Y' AND EQT-TRAN-QUANTITY = 0               00037500
037600         MOVE 'N' TO WS-TRAN-VALID                                 00037600
037700         MOVE 'INVALID QUANTITY' TO WS-REJECT-REASON                00037700
037800     END-IF.                                                       00037800
037900                                                                   00037900
038000     IF WS-TRAN-VALID = 'Y' AND NOT EQT-ACTION-VALID                00038000
038100         MOVE 'N' TO WS-TRAN-VALID                                 00038100
038200         MOVE 'INVALID ACTION CODE' TO WS-REJECT-REASON             00038200
038300     END-IF.                                                       00038300
038400                                                                   00038400
038500     IF WS-TRAN-VALID = 'Y' AND NOT EQT-SIDE-VALID                  00038500
038600         MOVE 'N' TO WS-TRAN-VALID                                 00038600
038700         MOVE 'INVALID SIDE CODE' TO WS-REJECT-REASON               00038700
038800     END-IF.                                                       00038800
038900                                                                   00038900
039000     IF WS-TRAN-VALID = 'Y'                                        00039000
039100         PERFORM 160-CHECK-DUPLICATE-ID                            00039100
039200         IF EQT-DUP-FOUND                                          00039200
039300             MOVE 'N' TO WS-TRAN-VALID                             00039300
039400             MOVE 'DUPLICATE TRANSACTION-ID' TO WS-REJECT-REASON    00039400
039500         END-IF                                                    00039500
039600     END-IF.                                                       00039600
039700*                                                                  00039700
039800 160-CHECK-DUPLICATE-ID.                                           00039800
039900                                                                   00039900
040000     MOVE 'N' TO WS-DUP-FOUND.                                     00040000
040100     PERFORM 161-SCAN-FOR-DUP-ID                                   00040100
040200             VARYING WS-SCAN-IDX FROM 1 BY 1                       00040200
040300             UNTIL WS-SCAN-IDX > WS-ACC-TRAN-COUNT                 00040300
040400                OR EQT-DUP-FOUND.                                 00040400
040500*                                                                  00040500
040600 161-SCAN-FOR-DUP-ID.                                              00040600
040700                                                                   00040700
040800     IF ACC-TRANSACTION-ID (WS-SCAN-IDX) =                         00040800
040900                 EQT-TRAN-TRANSACTION-ID                           00040900
041000         MOVE 'Y' TO WS-DUP-FOUND                                  00041000
041100     END-IF.                                                       00041100
041200*                                                                  00041200
041300 170-STAGE-ACCEPTED-TRAN.                                          00041300
041400                                                                   00041400
041500     ADD 1 TO WS-ACC-TRAN-COUNT.                                   00041500
041600     ADD 1 TO NUM-TRAN-ACCEPTED.                                   00041600
041700     MOVE EQT-TRAN-TRADE-ID                                        00041700
041800                TO ACC-TRADE-ID       (WS-ACC-TRAN-COUNT).         00041800
041900     MOVE EQT-TRAN-VERSION                                         00041900
042000                TO ACC-VERSION        (WS-ACC-TRAN-COUNT).         00042000
042100     MOVE EQT-TRAN-TRANSACTION-ID                                  00042100
042200                TO ACC-TRANSACTION-ID (WS-ACC-TRAN-COUNT).         00042200
042300     MOVE EQT-TRAN-SECURITY-CODE                                   00042300
042400                TO ACC-SECURITY-CODE  (WS-ACC-TRAN-COUNT).         00042400
042500     MOVE EQT-TRAN-QUANTITY                                        00042500
042600                TO ACC-QUANTITY       (WS-ACC-TRAN-COUNT).         00042600
042700     MOVE EQT-TRAN-ACTION                                          00042700
042800                TO ACC-ACTION         (WS-ACC-TRAN-COUNT).         00042800
042900     MOVE EQT-TRAN-SIDE                                            00042900
043000                TO ACC-SIDE           (WS-ACC-TRAN-COUNT).         00043000
043100*                                                                  00043100
043200 180-REJECT-TRANSACTION.                                           00043200
043300                                                                   00043300
043400     ADD 1 TO NUM-TRAN-REJECTED.                                   00043400
043500     MOVE EQT-TRAN-TRANSACTION-ID TO RPT-ERR-TRANS-ID.              00043500
043600     MOVE WS-REJECT-REASON        TO RPT-ERR-REASON.               00043600
043700     WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.                      00043700
043800*                                                                  00043800
043900***************************************************************** 00043900
044000 200-SORT-ACCEPTED-TRANS.                                         00044000
044100***************************************************************** 00044100
044200                                                                   00044200
044300     CALL 'EQTSRTK' USING WS-ACC-TRAN-COUNT, WS-ACC-TRAN-TABLE.    00044300
044400*                                                                  00044400
044500***************************************************************** 00044500
044600 300-APPLY-TRANSACTIONS.                                          00044600
044700***************************************************************** 00044700
044800                                                                   00044800
044900     IF ACC-ACTION-INSERT (WS-ACC-IDX)                             00044900
045000         PERFORM 310-APPLY-INSERT                                  00045000
045100     ELSE                                                          00045100
045200         IF ACC-ACTION-UPDATE (WS-ACC-IDX)                          00045200
045300             PERFORM 320-APPLY-UPDATE                              00045300
045400         ELSE                                                      00045400
045500             PERFORM 330-APPLY-CANCEL                              00045500
045600         END-IF                                                    00045600
045700     END-IF.                                                       00045700
045800*                                                                  00045800
045900 310-APPLY-INSERT.                                                 00045900
046000                                                                   00046000
046100     PERFORM 360-FIND-TRADE.                                       00046100
046200                                                                   00046200
046300     IF EQT-TRD-FOUND AND TRD-IS-ACTIVE (WS-TRD-IDX)                00046300
046400         PERFORM 350-REMOVE-TRADE-IMPACT                           00046400
046500     END-IF.                                                       00046500
046600                                                                   00046600
046700     IF NOT EQT-TRD-FOUND                                          00046700
046800         ADD 1 TO WS-TRD-COUNT                                     00046800
046900         MOVE WS-TRD-COUNT TO WS-TRD-IDX                           00046900
047000         MOVE ACC-TRADE-ID (WS-ACC-IDX)                            00047000
047100                    TO TRD-TRADE-ID (WS-TRD-IDX)                   00047100
047200     END-IF.                                                       00047200
047300                                                                   00047300
047400     PERFORM 365-BUILD-TRADE-SCRATCH.                               00047400
047500     MOVE TRD-WS-CURRENT-VERSION TO TRD-CURRENT-VERSION (WS-TRD-IDX).00047500
047600     MOVE TRD-WS-SECURITY-CODE   TO TRD-SECURITY-CODE   (WS-TRD-IDX).00047600
047700     MOVE TRD-WS-QUANTITY        TO TRD-QUANTITY        (WS-TRD-IDX).00047700
047800     MOVE TRD-WS-SIDE            TO TRD-SIDE            (WS-TRD-IDX).00047800
048200     MOVE 'N'               TO TRD-CANCELLED-FLAG (WS-TRD-IDX).    00048200
048300                                                                   00048300
048400     PERFORM 340-ADD-TRADE-IMPACT.                                 00048400
048500*                                                                  00048500
048600 320-APPLY-UPDATE.                                                 00048600
048700                                                                   00048700
048800     PERFORM 360-FIND-TRADE.                                       00048800
048900                                                                   00048900
049000     IF EQT-TRD-FOUND                                              00049000
049100         IF TRD-IS-ACTIVE (WS-TRD-IDX)                             00049100
049200             PERFORM 350-REMOVE-TRADE-IMPACT                       00049200
049300         END-IF                                                    00049300
049400         PERFORM 365-BUILD-TRADE-SCRATCH                           00049400
049500         MOVE TRD-WS-CURRENT-VERSION TO TRD-CURRENT-VERSION (WS-TRD-IDX)00049500
049600         MOVE TRD-WS-SECURITY-CODE   TO TRD-SECURITY-CODE   (WS-TRD-IDX)00049600
049700         MOVE TRD-WS-QUANTITY        TO TRD-QUANTITY        (WS-TRD-IDX)00049700
049800         MOVE TRD-WS-SIDE            TO TRD-SIDE            (WS-TRD-IDX)00049800
050200         PERFORM 340-ADD-TRADE-IMPACT                              00050200
050300     END-IF.                                                       00050300
050400*                                                                  00050400
050500 330-APPLY-CANCEL.                                                 00050500
050600                                                                   00050600
050700     PERFORM 360-FIND-TRADE.                                       00050700
050800                                                                   00050800
050900     IF EQT-TRD-FOUND                                              00050900
051000         IF TRD-IS-ACTIVE (WS-TRD-IDX)                             00051000
051100             PERFORM 350-REMOVE-TRADE-IMPACT                       00051100
051200         END-IF                                                    00051200
051300         MOVE 'Y' TO TRD-CANCELLED-FLAG (WS-TRD-IDX)                00051300
051400         MOVE ACC-VERSION (WS-ACC-IDX)                             00051400
051500                    TO TRD-CURRENT-VERSION (WS-TRD-IDX)            00051500
051600     END-IF.                                                       00051600
051700*                                                                  00051700
051800***************************************************************** 00051800
051900 340-ADD-TRADE-IMPACT.                                            00051900
052000***************************************************************** 00052000
052100                                                                   00052100
052200     MOVE TRD-SECURITY-CODE (WS-TRD-IDX) TO WS-SEARCH-SECURITY.    00052200
052300     PERFORM 370-FIND-OR-CREATE-POSITION.                          00052300
052400                                                                   00052400
052500     IF TRD-SIDE-BUY (WS-TRD-IDX)                                  00052500
052600         ADD TRD-QUANTITY (WS-TRD-IDX)                             00052600
052700                    TO POS-QUANTITY (WS-POS-IDX)                   00052700
052800     ELSE                                                          00052800
052900         SUBTRACT TRD-QUANTITY (WS-TRD-IDX)                        00052900
053000                    FROM POS-QUANTITY (WS-POS-IDX)                 00053000
053100     END-IF.                                                       00053100
053200*                                                                  00053200
053300 350-REMOVE-TRADE-IMPACT.                                          00053300
053400                                                                   00053400
053500     MOVE TRD-SECURITY-CODE (WS-TRD-IDX) TO WS-SEARCH-SECURITY.    00053500
053600     PERFORM 370-FIND-OR-CREATE-POSITION.                          00053600
053700                                                                   00053700
053800     IF TRD-SIDE-BUY (WS-TRD-IDX)                                  00053800
053900         SUBTRACT TRD-QUANTITY (WS-TRD-IDX)                        00053900
054000                    FROM POS-QUANTITY (WS-POS-IDX)                 00054000
054100     ELSE                                                          00054100
054200         ADD TRD-QUANTITY (WS-TRD-IDX)                             00054200
054300                    TO POS-QUANTITY (WS-POS-IDX)                   00054300
054400     END-IF.                                                       00054400
054500*                                                                  00054500
054600 360-FIND-TRADE.                                                   00054600
054700                                                                   00054700
054800     MOVE 'N' TO WS-TRD-FOUND.                                     00054800
054900     PERFORM 361-SCAN-TRD-TABLE                                    00054900
055000             VARYING WS-TRD-IDX FROM 1 BY 1                        00055000
055100             UNTIL WS-TRD-IDX > WS-TRD-COUNT                       00055100
055200                OR EQT-TRD-FOUND.                                 00055200
055300*                                                                  00055300
055400 361-SCAN-TRD-TABLE.                                               00055400
055500                                                                   00055500
055600     IF TRD-TRADE-ID (WS-TRD-IDX) = ACC-TRADE-ID (WS-ACC-IDX)       00055600
055700         MOVE 'Y' TO WS-TRD-FOUND                                  00055700
055800     END-IF.                                                       00055800
055810*                                                                  00055810
055820***************************************************************** 00055820
055830 365-BUILD-TRADE-SCRATCH.                                          00055830
055840***************************************************************** 00055840
055850*                                                                  00055850
055860*    ASSEMBLES THE TRD-WS-RECORD SCRATCH AREA (EQTTRADE COPYBOOK,  CL*03
055870*    TAG TRD-WS) FROM THE ACCEPTED-TRANSACTION ENTRY SO 310 AND    CL*03
055880*    320 CAN MOVE IT FIELD-BY-FIELD INTO THE TRADE TABLE SLOT.     CL*03
055890*                                                                  00055890
055900     MOVE ACC-VERSION       (WS-ACC-IDX) TO TRD-WS-CURRENT-VERSION.00055900
055910     MOVE ACC-SECURITY-CODE (WS-ACC-IDX) TO TRD-WS-SECURITY-CODE.  00055910
055920     MOVE ACC-QUANTITY      (WS-ACC-IDX) TO TRD-WS-QUANTITY.       00055920
055930     MOVE ACC-SIDE          (WS-ACC-IDX) TO TRD-WS-SIDE.           00055930
055940*                                                                  00055940
056000 370-FIND-OR-CREATE-POSITION.                                      00056000
056100                                                                   00056100
056200     MOVE 'N' TO WS-POS-FOUND.                                     00056200
056300     PERFORM 371-SCAN-POS-TABLE                                    00056300
056400             VARYING WS-POS-IDX FROM 1 BY 1                        00056400
056500             UNTIL WS-POS-IDX > WS-POS-COUNT                       00056500
056600                OR EQT-POS-FOUND.                                 00056600
056700                                                                   00056700
056800     IF NOT EQT-POS-FOUND                                          00056800
056900         ADD 1 TO WS-POS-COUNT                                     00056900
057000         MOVE WS-POS-COUNT TO WS-POS-IDX                           00057000
057010         MOVE WS-SEARCH-SECURITY TO POS-WS-SECURITY-CODE           00057010
057020         MOVE +0 TO POS-WS-QUANTITY                                00057020
057030         MOVE POS-WS-SECURITY-CODE TO POS-SECURITY-CODE (WS-POS-IDX)00057030
057040         MOVE POS-WS-QUANTITY      TO POS-QUANTITY      (WS-POS-IDX)00057040
057300     END-IF.                                                       00057300
057400*                                                                  00057400
057500 371-SCAN-POS-TABLE.                                               00057500
057600                                                                   00057600
057700     IF POS-SECURITY-CODE (WS-POS-IDX) = WS-SEARCH-SECURITY        00057700
057800         MOVE 'Y' TO WS-POS-FOUND                                  00057800
057900     END-IF.                                                       00057900
058000*                                                                  00058000
058100***************************************************************** 00058100
058200 400-PURGE-ZERO-POSITIONS.                                        00058200
058300***************************************************************** 00058300
058400                                                                   00058400
058500     MOVE WS-POS-COUNT TO WS-POS-COUNT-SAVE.                       00058500
058600     MOVE 0 TO WS-KEEP-IDX.                                        00058600
058700                                                                   00058700
058800     PERFORM 410-KEEP-NON-ZERO-POSITION                            00058800
058900             VARYING WS-SCAN-IDX FROM 1 BY 1                       00058900
059000             UNTIL WS-SCAN-IDX > WS-POS-COUNT-SAVE.                00059000
059100                                                                   00059100
059200     MOVE WS-KEEP-IDX TO WS-POS-COUNT.                             00059200
059300*                                                                  00059300
059400 410-KEEP-NON-ZERO-POSITION.                                       00059400
059500                                                                   00059500
059600     IF POS-QUANTITY (WS-SCAN-IDX) NOT = 0                         00059600
059700         ADD 1 TO WS-KEEP-IDX                                      00059700
059800         IF WS-KEEP-IDX NOT = WS-SCAN-IDX                          00059800
059900             MOVE WS-POS-ENTRY (WS-SCAN-IDX)                       00059900
060000                        TO WS-POS-ENTRY (WS-KEEP-IDX)              00060000
060100         END-IF                                                    00060100
060200     END-IF.                                                       00060200
060300*                                                                  00060300
060400***************************************************************** 00060400
060500 500-SORT-OUTPUT-TABLES.                                          00060500
060600***************************************************************** 00060600
060700                                                                   00060700
060800     CALL 'EQTSRTK' USING WS-TRD-COUNT, WS-TRD-TABLE.              00060800
060900     CALL 'EQTSRTK' USING WS-POS-COUNT, WS-POS-TABLE.              00060900
061000*                                                                  00061000
061100***************************************************************** 00061100
061200 600-WRITE-POSITION-FILE.                                         00061200
061300***************************************************************** 00061300
061400                                                                   00061400
061500     PERFORM 610-WRITE-ONE-POSITION                                00061500
061600             VARYING WS-POS-IDX FROM 1 BY 1                        00061600
061700             UNTIL WS-POS-IDX > WS-POS-COUNT.                      00061700
061800*                                                                  00061800
061900 610-WRITE-ONE-POSITION.                                           00061900
062000                                                                   00062000
062100     MOVE POS-SECURITY-CODE (WS-POS-IDX) TO POS-FD-SECURITY-CODE.  00062100
062200     MOVE POS-QUANTITY      (WS-POS-IDX) TO POS-FD-QUANTITY.       00062200
062300     WRITE POS-FD-RECORD.                                         00062300
062400                                                                   00062400
062500     MOVE POS-SECURITY-CODE (WS-POS-IDX) TO RPT-SECURITY-CODE.     00062500
062600     MOVE POS-QUANTITY      (WS-POS-IDX) TO RPT-NET-QUANTITY.      00062600
062700     WRITE REPORT-RECORD FROM RPT-POSN-DETAIL.                     00062700
062800*                                                                  00062800
062900***************************************************************** 00062900
063000 650-WRITE-TRADE-FILE.                                            00063000
063100***************************************************************** 00063100
063200                                                                   00063200
063300     PERFORM 660-WRITE-ONE-TRADE                                   00063300
063400             VARYING WS-TRD-IDX FROM 1 BY 1                        00063400
063500             UNTIL WS-TRD-IDX > WS-TRD-COUNT.                      00063500
063600*                                                                  00063600
063700 660-WRITE-ONE-TRADE.                                              00063700
063800                                                                   00063800
063900     MOVE TRD-TRADE-ID        (WS-TRD-IDX) TO TRD-FD-TRADE-ID.     00063900
064000     MOVE TRD-CURRENT-VERSION (WS-TRD-IDX) TO TRD-FD-CURRENT-VERSION. 00064000
064100     MOVE TRD-SECURITY-CODE   (WS-TRD-IDX) TO TRD-FD-SECURITY-CODE. 00064100
064200     MOVE TRD-QUANTITY        (WS-TRD-IDX) TO TRD-FD-QUANTITY.     00064200
064300     MOVE TRD-SIDE            (WS-TRD-IDX) TO TRD-FD-SIDE.         00064300
064400     MOVE TRD-CANCELLED-FLAG  (WS-TRD-IDX) TO TRD-FD-CANCELLED-FLAG. 00064400
064500     WRITE TRD-FD-RECORD.                                         00064500
064600*                                                                  00064600
064700***************************************************************** 00064700
064800 700-OPEN-FILES.                                                  00064800
064900***************************************************************** 00064900
065000                                                                   00065000
065100     OPEN INPUT  TRANSACTION-FILE                                  00065100
065200          OUTPUT POSITION-FILE                                     00065200
065300                 TRADE-FILE                                        00065300
065400                 REPORT-FILE.                                      00065400
065500                                                                   00065500
065600     IF WS-TRANFILE-STATUS NOT = '00'                              00065600
065700         MOVE WS-TRANFILE-STATUS TO WS-LAST-FILE-STATUS            00065700
065800         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'             00065800
065900                 WS-LAST-FILE-STATUS-N                             00065900
066000         DISPLAY 'Terminating Program due to File Error'          00066000
066100         MOVE 16  TO RETURN-CODE                                   00066100
066200         MOVE 'Y' TO WS-TRAN-EOF                                   00066200
066300     END-IF.                                                       00066300
066400                                                                   00066400
066500     IF WS-POSNFILE-STATUS NOT = '00'                              00066500
066600         DISPLAY 'ERROR OPENING POSITION FILE. RC:'                00066600
066700                 WS-POSNFILE-STATUS                                00066700
066800         DISPLAY 'Terminating Program due to File Error'          00066800
066900         MOVE 16  TO RETURN-CODE                                   00066900
067000         MOVE 'Y' TO WS-TRAN-EOF                                   00067000
067100     END-IF.                                                       00067100
067200                                                                   00067200
067300     IF WS-TRADFILE-STATUS NOT = '00'                              00067300
067400         DISPLAY 'ERROR OPENING TRADE FILE. RC:'                  00067400
067500                 WS-TRADFILE-STATUS                                 00067500
067600         DISPLAY 'Terminating Program due to File Error'          00067600
067700         MOVE 16  TO RETURN-CODE                                   00067700
067800         MOVE 'Y' TO WS-TRAN-EOF                                   00067800
067900     END-IF.                                                       00067900
068000                                                                   00068000
068100     IF WS-RPTFILE-STATUS NOT = '00'                               00068100
068200         DISPLAY 'ERROR OPENING REPORT FILE. RC:'                 00068200
068300                 WS-RPTFILE-STATUS                                 00068300
068400         DISPLAY 'Terminating Program due to File Error'          00068400
068500         MOVE 16  TO RETURN-CODE                                   00068500
068600         MOVE 'Y' TO WS-TRAN-EOF                                   00068600
068700     END-IF.                                                       00068700
068800*                                                                  00068800
068900***************************************************************** 00068900
069000 790-CLOSE-FILES.                                                 00069000
069100***************************************************************** 00069100
069200                                                                   00069200
069300     CLOSE TRANSACTION-FILE                                        00069300
069400           POSITION-FILE                                           00069400
069500           TRADE-FILE                                              00069500
069600           REPORT-FILE.                                            00069600
069700*                                                                  00069700
069800***************************************************************** 00069800
069900 800-INIT-REPORT.                                                 00069900
070000***************************************************************** 00070000
070100                                                                   00070100
070200     MOVE CURRENT-YEAR   TO RPT-YY.                                00070200
070300     MOVE CURRENT-MONTH  TO RPT-MM.                                00070300
070400     MOVE CURRENT-DAY    TO RPT-DD.                                00070400
070500     MOVE CURRENT-HOUR   TO RPT-HH.                                00070500
070600     MOVE CURRENT-MINUTE TO RPT-MIN.                               00070600
070700     MOVE CURRENT-SECOND TO RPT-SS.                                00070700
070800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00070800
070900     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.              00070900
071000*                                                                  00071000
071100***************************************************************** 00071100
071200 850-REPORT-TRAN-STATS.                                           00071200
071300***************************************************************** 00071300
071400                                                                   00071400
071500     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.              00071500
071600                                                                   00071600
071700     MOVE 'TRANSACTIONS READ'     TO RPT-TOTAL-LABEL.              00071700
071800     MOVE NUM-TRAN-READ           TO RPT-TOTAL-VALUE.              00071800
071900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.              00071900
072000                                                                   00072000
072100     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-TOTAL-LABEL.              00072100
072200     MOVE NUM-TRAN-ACCEPTED       TO RPT-TOTAL-VALUE.              00072200
072300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.              00072300
072400                                                                   00072400
072500     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOTAL-LABEL.              00072500
072600     MOVE NUM-TRAN-REJECTED       TO RPT-TOTAL-VALUE.              00072600
072700     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.              00072700
072800                                                                   00072800
072900     MOVE 'TRADES IN REGISTER'    TO RPT-TOTAL-LABEL.              00072900
073000     MOVE NUM-TRD-HELD            TO RPT-TOTAL-VALUE.              00073000
073100     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.              00073100
073200                                                                   00073200
073300     MOVE 'POSITIONS PRINTED'     TO RPT-TOTAL-LABEL.              00073300
073400     MOVE NUM-POS-WRITTEN         TO RPT-TOTAL-VALUE.              00073400
073500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.              00073500
073510                                                                   00073510
073520     PERFORM 860-DISPLAY-ONE-TOTAL                                 00073520
073530             VARYING WS-SCAN-IDX FROM 1 BY 1                       00073530
073540             UNTIL WS-SCAN-IDX > 5.                                00073540
073550*                                                                  00073550
073560***************************************************************** 00073560
073570 860-DISPLAY-ONE-TOTAL.                                            00073570
073580***************************************************************** 00073580
073590                                                                   00073590
073600     DISPLAY 'EQTPOS1 CONTROL TOTAL (' WS-SCAN-IDX ') = '          00073600
073610             EQT-TOTALS-ARRAY (WS-SCAN-IDX).                       00073610
