000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE EQUITRACK PROJECT         CL*01
000300* ALL RIGHTS RESERVED                                            CL*01
000400****************************************************************  00000400
000500* PROGRAM:  EQTSRTK                                               CL*01
000600*                                                                 00000600
000700* GENERIC IN-MEMORY INSERTION SORT OF A TABLE OF FIXED-LENGTH    CL*01
000800* 80-BYTE CHARACTER ENTRIES, ASCENDING ON THE FULL ENTRY.  THE   CL*01
000900* CALLER BUILDS EACH ENTRY SO THE SORT KEY OCCUPIES THE LEADING  CL*01
001000* BYTES -- TRAILING PAYLOAD BYTES ONLY BREAK TIES, THEY NEVER    CL*01
001100* CHANGE THE ORDER OF TWO ENTRIES WITH DIFFERENT KEYS.           CL*01
001200*                                                                 00001200
001300* USED BY EQTPOS1 TO SORT THE ACCEPTED-TRANSACTION TABLE BY      CL*02
001400* (TRADE-ID, VERSION), THE TRADE REGISTER TABLE BY TRADE-ID, AND CL*02
001500* THE POSITION TABLE BY SECURITY-CODE, BEFORE EACH IS WRITTEN.   CL*02
001600*                                                                 00001600
001700***************************************************************** 00001700
001800*    CHANGE LOG                                                  CL*01
001900*    ----------                                                  CL*01
002000*    06/14/91  DWS  TKT-0114  ORIGINAL INSERTION SORT (ADSORT),   CL*01
002100*                             NUMERIC COMP ARRAY, 1000 ENTRIES.   CL*01
002200*    03/02/93  JRS  TKT-0388  RAISED TABLE LIMIT, SYNC CLAUSE     CL*01
002300*                             ADDED FOR ALIGNMENT ON S/390.       CL*01
002400*    11/09/98  MWT  TKT-0951  Y2K REVIEW -- NO DATE FIELDS IN     CL*01
002500*                             THIS MODULE, NO CHANGE REQUIRED.    CL*01
002600*    09/23/01  RKP  TKT-1140  GENERALISED FROM A COMP NUMBER      CL*02
002700*                             ARRAY TO A GENERIC 80-BYTE         CL*02
002800*                             CHARACTER ENTRY TABLE SO THE SAME   CL*02
002900*                             SUBPROGRAM COULD SORT TRANSACTION,  CL*02
003000*                             TRADE, AND POSITION TABLES FOR THE  CL*02
003100*                             NEW EQUITRACK POSITION ENGINE.      CL*02
003200*    09/25/01  RKP  TKT-1141  RENAMED ADSORT TO EQTSRTK, REWROTE  CL*02
003300*                             THE MAIN LOOP OUT OF LINE PER SHOP  CL*02
003400*                             STANDARD (NO INLINE PERFORM LOOPS). CL*02
003410*    04/15/02  RKP  TKT-1203  REMOVED SPECIAL-NAMES (TOP-OF-FORM) CL*03
003420*    -- THIS SUBPROGRAM HAS NO FILE SECTION AND PRINTS NOTHING,  CL*03
003430*    SO THE MNEMONIC WAS NEVER REFERENCED.                       CL*03
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.     EQTSRTK.                                         00003700
003800 AUTHOR.         R K PATEL.                                       00003800
003900 INSTALLATION.   EQUITRACK SYSTEMS GROUP.                         00003900
004000 DATE-WRITTEN.   06/14/91.                                        00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.       NON-CONFIDENTIAL.                                00004200
004300                                                                  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-390.                                        00004600
004700 OBJECT-COMPUTER. IBM-390.                                        00004700
005000                                                                  00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300                                                                  00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                   00005500
005600                                                                  00005600
005700***************************************************************** 00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900***************************************************************** 00005900
006000 77  WS-MOVE-FROM               PIC S9(08) COMP SYNC.             00006000
006100 77  WS-INSERT-TO               PIC S9(08) COMP SYNC.             00006100
006200 77  WS-SWITCH-DONE             PIC X(01) VALUE 'N'.              00006200
006300     88  WS-SLOT-FOUND              VALUE 'Y'.                    00006300
006400                                                                  00006400
006500 01  WS-INSERT-WORK.                                              00006500
006600     05  WS-INSERT-ENTRY        PIC X(80) VALUE SPACES.           00006600
006700     05  FILLER                 PIC X(04) VALUE SPACES.           00006700
006800                                                                  00006800
007000 LINKAGE SECTION.                                                 00007000
007100                                                                  00007100
007200 01  LK-TABLE-SIZE              PIC S9(08) COMP.                  00007200
007300                                                                  00007300
007400 01  LK-SORT-TABLE.                                               00007400
007500     05  LK-TABLE-ENTRY         PIC X(80)                         00007500
007600                     OCCURS 1 TO 9999 TIMES                       00007600
007700                     DEPENDING ON LK-TABLE-SIZE.                  00007700
007800                                                                  00007800
007900***************************************************************** 00007900
008000 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-SORT-TABLE.           00008000
008100***************************************************************** 00008100
008200                                                                  00008200
008300 000-MAIN-SORT.                                                   00008300
008400                                                                  00008400
008500     PERFORM 200-INSERT-ONE-ENTRY THRU 200-EXIT                   00008500
008600             VARYING WS-MOVE-FROM FROM 2 BY 1                     00008600
008700             UNTIL WS-MOVE-FROM > LK-TABLE-SIZE.                  00008700
008800                                                                  00008800
008900     GOBACK.                                                      00008900
009000                                                                  00009000
009100 200-INSERT-ONE-ENTRY.                                            00009100
009200                                                                  00009200
009300     MOVE LK-TABLE-ENTRY (WS-MOVE-FROM) TO WS-INSERT-ENTRY.       00009300
009400     MOVE 'N' TO WS-SWITCH-DONE.                                  00009400
009500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00009500
009600     PERFORM 300-FIND-INSERT-SLOT THRU 300-EXIT                   00009600
009700             UNTIL WS-SLOT-FOUND.                                 00009700
009800     MOVE WS-INSERT-ENTRY                                         00009800
009900         TO LK-TABLE-ENTRY (WS-INSERT-TO + 1).                    00009900
010000 200-EXIT.                                                        00010000
010100     EXIT.                                                        00010100
010200                                                                  00010200
010300 300-FIND-INSERT-SLOT.                                            00010300
010400                                                                  00010400
010500     IF WS-INSERT-TO <= 0                                         00010500
010600         MOVE 'Y' TO WS-SWITCH-DONE                               00010600
010700     ELSE                                                         00010700
010800         IF LK-TABLE-ENTRY (WS-INSERT-TO) <= WS-INSERT-ENTRY       00010800
010900             MOVE 'Y' TO WS-SWITCH-DONE                            00010900
011000         ELSE                                                      00011000
011100             MOVE LK-TABLE-ENTRY (WS-INSERT-TO)                    00011100
011200                 TO LK-TABLE-ENTRY (WS-INSERT-TO + 1)              00011200
011300             COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1               00011300
011400         END-IF                                                    00011400
011500     END-IF.                                                       00011500
011600 300-EXIT.                                                        00011600
011700     EXIT.                                                        00011700
