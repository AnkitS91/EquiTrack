000100****************************************************************  00000100
000200*    EQTTRAN  --  EQUITRACK TRANSACTION INPUT RECORD              CL*01
000300*    ONE EVENT (INSERT/UPDATE/CANCEL) AGAINST ONE TRADE.          CL*01
000400*    FIXED 53 BYTES, LINE SEQUENTIAL, ONE RECORD PER TRANSACTION. CL*01
000500*    PULLED IN BY  COPY EQTTRAN.   (NO REPLACING -- ONE USE ONLY) CL*01
000600****************************************************************  00000600
000700 01  EQT-TRAN-RECORD.                                             00000700
000800     05  EQT-TRAN-TRANSACTION-ID     PIC 9(10).                   00000800
000900     05  EQT-TRAN-TRADE-ID           PIC 9(10).                   00000900
001000     05  EQT-TRAN-VERSION            PIC 9(04).                   00001000
001100     05  EQT-TRAN-SECURITY-CODE      PIC X(10).                   00001100
001200     05  EQT-TRAN-QUANTITY           PIC 9(09).                   00001200
001300     05  EQT-TRAN-ACTION             PIC X(06).                   00001300
001400         88  EQT-ACTION-VALID            VALUE 'INSERT' 'UPDATE'  00001400
001500                                               'CANCEL'.          00001500
001600         88  EQT-ACTION-INSERT           VALUE 'INSERT'.          00001600
001700         88  EQT-ACTION-UPDATE           VALUE 'UPDATE'.          00001700
001800         88  EQT-ACTION-CANCEL           VALUE 'CANCEL'.          00001800
001900     05  EQT-TRAN-SIDE               PIC X(04).                   00001900
002000         88  EQT-SIDE-VALID              VALUE 'BUY ' 'SELL'.     00002000
002100         88  EQT-SIDE-BUY                VALUE 'BUY '.            00002100
002200         88  EQT-SIDE-SELL               VALUE 'SELL'.            00002200
