000100****************************************************************  00000100
000200*    EQTTRADE  --  EQUITRACK TRADE REGISTER RECORD               CL*01
000300*    ONE ENTRY PER TRADE-ID HELD IN THE RUN'S TRADE REGISTER.     CL*01
000400*    FIXED 38 BYTES.  PULLED IN TWICE PER SAM1-STYLE CONVENTION:  CL*01
000500*        COPY EQTTRADE REPLACING ==:TAG:== BY ==TRD-FD==.         CL*01
000600*            (FOR THE TRADE-FILE FD RECORD)                      CL*01
000700*        COPY EQTTRADE REPLACING ==:TAG:== BY ==TRD-WS==.         CL*01
000800*            (SCRATCH BUILD AREA -- SEE EQTPOS1 310/320-xxxx)     CL*01
000810*    04/15/02  RKP  TKT-1203  DROPPED TRADE-ID-X HEX/ALPHA VIEW   CL*03
000820*    REDEFINES -- NO PARAGRAPH EVER REFERENCED IT.                CL*03
000900****************************************************************  00000900
001000 01  :TAG:-RECORD.                                                00001000
001100     05  :TAG:-TRADE-ID              PIC 9(10).                   00001100
001300     05  :TAG:-CURRENT-VERSION       PIC 9(04).                   00001300
001400     05  :TAG:-SECURITY-CODE         PIC X(10).                   00001400
001500     05  :TAG:-QUANTITY              PIC 9(09).                   00001500
001600     05  :TAG:-SIDE                  PIC X(04).                   00001600
001700         88  :TAG:-SIDE-BUY              VALUE 'BUY '.             00001700
001800         88  :TAG:-SIDE-SELL             VALUE 'SELL'.             00001800
001900     05  :TAG:-CANCELLED-FLAG        PIC X(01).                   00001900
002000         88  :TAG:-CANCELLED             VALUE 'Y'.                00002000
002100         88  :TAG:-ACTIVE                 VALUE 'N'.                00002100
